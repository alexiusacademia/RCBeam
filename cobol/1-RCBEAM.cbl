000100******************************************************************        
000200* PROGRAMME  : 1-RCBEAM                                                   
000300* OBJET      : CALCUL DE POUTRE EN BETON ARME - STADE AVANT               
000400*              FISSURATION (BEFORE-CRACK) - SECTION TRANSFORMEE           
000500* ENTREE     : BEAM-SECTION-IN  (1 ENREG. = 1 SECTION DE POUTRE)          
000600* SORTIE     : ANALYSIS-RESULT-OUT (1 ENREG. = 1 STADE CALCULE)           
000700* TECTONICS  : COBC                                                       
000800******************************************************************        
000900* HISTORIQUE DE MAINTENANCE DE CE PROGRAMME                               
001000*  22/04/1991  KLD  CR-4471  CREATION - LECTURE ET GEOMETRIE       CR-4471
001100*  09/09/1991  KLD  CR-4471  AJOUT SHOELACE ET CENTROIDE           CR-4471
001200*  17/10/1991  KLD  CR-4471  AJOUT VALIDATION ENTREE / CODE RETOUR CR-4471
001300*  14/01/1992  RBT  CR-4602  AJOUT ACIER TENSION/COMPRESSION       CR-4602
001400*  14/01/1992  RBT  CR-4602  AJOUT SECTION NETTE (RESERVATIONS)    CR-4602
001500*  02/02/1992  RBT  CR-4602  AJOUT LARGEUR EFFECTIVE A UNE COTE    CR-4602
001600*  30/06/1994  RBT  CR-5190  AJOUT CONVERSIONS PSI/MPA - MM/POUCE  CR-5190
001700*  30/06/1994  RBT  CR-5190  MODULE ELASTICITE BETON (ACI-318)     CR-5190
001800*  11/12/1998  MHT  CR-6001  REVUE AN 2000 - AUCUN CHAMP DATE ICI  CR-6001
001900*  19/03/1999  MHT  CR-6001  DATE-TRAITEMENT PASSEE SUR 4 SIECLES  CR-6001
002000*  05/08/2003  PLR  CR-6588  AJOUT STADE AVANT FISSURATION COMPLET CR-6588
002100*  05/08/2003  PLR  CR-6588  BRANCHE SOLVE-FOR-LO INELASTIQUE      CR-6588
002200*                            PREPAREE - NON INVOQUEE (VOIR REGLE          
002300*                            DE GESTION - PLAGE ELASTIQUE SEULE)          
002400*  10/03/2004  DBS  CR-6689  BOUCLES INTERNES RAMENEES EN PERFORM. CR-6689
002500*                            THRU (NORME ATELIER - PLUS DE PERFORM EN     
002600*                            LIGNE, VOIR STANDARD CODIFICATION 77)        
002700*  12/03/2004  DBS  CR-6690  COMPTEURS ET COMMUTATEURS DE TRAVAIL  CR-6690
002800*                            RAMENES AU NIVEAU 77 (NORME ATELIER)         
002900*  18/03/2004  DBS  CR-6691  0870 FORCAIT RC-OK MEME QUAND 0860    CR-6691
003000*                            (LARGEUR A L'AXE NEUTRE) VENAIT DE           
003100*                            BASCULER RC=8 - RECONTROLE AVANT             
003200*                            ECRITURE, ARRONDI COMPUTE SUR LES 5          
003300*                            CHAMPS DE SORTIE PLUS ETROITS QUE LEUR       
003400*                            SOURCE (STRESS/DUCTIL/K2/LO/COMPRESS.)       
003500*  22/03/2004  DBS  CR-6692  RETRAIT PREFIXE WS- (NORME ATELIER -  CR-6692
003600*                            DE PREFIXE UNIQUE, CF. STANDARD CODIF. 77) - 
003700*                            SUPPRESSION 0500 A 0533 ET 0600/0620 A 0660  
003800*                            (NON INVOQUES, VOIR 2-RCBTESTS POUR SECTION  
003900*                            NETTE ET ACIER COMPRESSION), ZONES DE        
004000*                            TRAVAIL ASSOCIEES RETIREES OU ALLEGEES       
004100******************************************************************        
004200 IDENTIFICATION DIVISION.                                                 
004300 PROGRAM-ID. 1-RCBEAM.                                                    
004400 AUTHOR. K. LEDUC.                                                        
004500 INSTALLATION. SERVICE CALCUL BETON ARME.                                 
004600 DATE-WRITTEN. 22/04/1991.                                                
004700 DATE-COMPILED.                                                           
004800 SECURITY. USAGE INTERNE - BUREAU ETUDES.                                 
004900******************************************************************        
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM.                                                  
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600                                                                          
005700     SELECT BEAM-SECTION-IN     ASSIGN TO RCBIN                           
005800             ORGANIZATION LINE SEQUENTIAL.                                
005900                                                                          
006000     SELECT ANALYSIS-RESULT-OUT ASSIGN TO RCBOUT                          
006100             ORGANIZATION LINE SEQUENTIAL.                                
006200                                                                          
006300******************************************************************        
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600                                                                          
006700 FD  BEAM-SECTION-IN                                                      
006800     LABEL RECORDS ARE STANDARD.                                          
006900     COPY RCBSECT.                                                        
007000                                                                          
007100 FD  ANALYSIS-RESULT-OUT                                                  
007200     LABEL RECORDS ARE STANDARD.                                          
007300     COPY RCBRSLT.                                                        
007400                                                                          
007500******************************************************************        
007600 WORKING-STORAGE SECTION.                                                 
007700                                                                          
007800     COPY RCBWORK.                                                        
007900                                                                          
008000*    INDICATEUR DE FIN DE FICHIER (NIVEAU 77 - NORME ATELIER)             
008100 77  FIN-FICHIER              PIC X(01) VALUE "N".                        
008200     88  FIN-FICHIER-OUI                VALUE "O".                        
008300     88  FIN-FICHIER-NON                VALUE "N".                        
008400                                                                          
008500*    ZONES D'ETAT FICHIER (CODES RETOUR RCBIN / RCBOUT)                   
008600 01  FICHIER-MANAGER.                                                     
008700     05  STATUT-RCBIN         PIC X(02) VALUE SPACES.                     
008800     05  STATUT-RCBOUT        PIC X(02) VALUE SPACES.                     
008900     05  FILLER                  PIC X(05).                               
009000                                                                          
009100*    VUE ALTERNATIVE DES DEUX STATUTS FICHIER (CONTROLE GLOBAL)           
009200 01  STATUTS-COMBINES REDEFINES FICHIER-MANAGER.                          
009300     05  STATUTS-4-OCTETS     PIC X(04).                                  
009400     05  FILLER                  PIC X(05).                               
009500*    ZONE DE TRAVAIL DU STADE AVANT FISSURATION (BEFORE-CRACK)            
009600 01  CALC-AVANT-FISSURATION.                                              
009700     05  HAUTEUR-H            PIC S9(5)V9(3) VALUE 0.                     
009800     05  AIRE-BRUTE-AC        PIC S9(7)V9(3) VALUE 0.                     
009900     05  CENTROIDE-YC         PIC S9(5)V9(3) VALUE 0.                     
010000     05  ACIER-TENSION-AS     PIC S9(6)V9(3) VALUE 0.                     
010100     05  MODULE-BETON-EC      PIC S9(5)V9(6) VALUE 0.                     
010200     05  RAPPORT-MODULAIRE-N  PIC S9(3)V9(6) VALUE 0.                     
010300     05  AIRE-TRANSFORMEE-AT  PIC S9(7)V9(3) VALUE 0.                     
010400     05  MOMENT-TRANSFORME-MA PIC S9(9)V9(3) VALUE 0.                     
010500     05  AXE-NEUTRE-KD        PIC S9(5)V9(3) VALUE 0.                     
010600     05  COTE-AXE-NEUTRE-KDY  PIC S9(5)V9(3) VALUE 0.                     
010700     05  DEFORM-BETON-EPSC    PIC S9(1)V9(6) VALUE 0.                     
010800     05  CONTRAINTE-BETON-FC  PIC S9(3)V9(6) VALUE 0.                     
010900     05  FACTEUR-DUCTIL-LAMBO PIC S9(2)V9(6) VALUE 0.                     
011000     05  FACTEUR-K2           PIC S9(1)V9(6) VALUE 0.                     
011100     05  FACTEUR-LO           PIC S9(1)V9(6) VALUE 0.                     
011200     05  AIRE-COMPRESSION     PIC S9(6)V9(3) VALUE 0.                     
011300     05  FILLER                  PIC X(06).                               
011400                                                                          
011500*    COMMUTATEUR DE BRANCHE SOLVE-FOR-LO (ELASTIQUE/INELASTIQUE)          
011600 01  SOLVE-FOR-LO-SW.                                                     
011700     05  LO-ELASTIQUE-SW      PIC X(01) VALUE "E".                        
011800         88  LO-ELASTIQUE            VALUE "E".                           
011900         88  LO-INELASTIQUE          VALUE "I".                           
012000     05  FILLER                  PIC X(07).                               
012100                                                                          
012200*    VUE COURTE DU COMMUTATEUR SOLVE-FOR-LO (CONTROLE PAR OCTET)          
012300 01  LO-SW-OCTET REDEFINES SOLVE-FOR-LO-SW.                               
012400     05  LO-SW-1CAR           PIC X(01).                                  
012500     05  FILLER                  PIC X(07).                               
012600                                                                          
012700*    ZONE DE TRAVAIL SHOELACE - AIRE ET MOMENT DE CENTROIDE               
012800 01  GEOMETRIE-SCRATCH.                                                   
012900     05  SOMME-SHOELACE       PIC S9(9)V9(6) VALUE 0.                     
013000     05  SOMME-MOMENT-CENTR   PIC S9(9)V9(6) VALUE 0.                     
013100     05  AIRE-COURANTE        PIC S9(7)V9(3) VALUE 0.                     
013200     05  PRODUIT-CROISE       PIC S9(9)V9(6) VALUE 0.                     
013300     05  FILLER                  PIC X(06).                               
013400                                                                          
013500*    ZONE DE TRAVAIL LARGEUR/AIRE A UNE COTE Y (CALCULATORS)              
013600 01  COUPE-A-COTE-Y.                                                      
013700     05  Y-COUPURE            PIC S9(5)V9(3) VALUE 0.                     
013800     05  X-CROISE-1           PIC S9(5)V9(3) VALUE 0.                     
013900     05  X-CROISE-2           PIC S9(5)V9(3) VALUE 0.                     
014000     05  LARGEUR-A-Y          PIC S9(5)V9(3) VALUE 0.                     
014100     05  FILLER                  PIC X(04).                               
014200                                                                          
014300*    TABLE DE TRAVAIL DES NOEUDS DECOUPES (GET-AREA-ABOVE-AXIS)           
014400 01  TABLE-NOEUDS-DECOUPES.                                               
014500     05  NB-NOEUDS-DECOUPES   PIC 9(03) COMP VALUE 0.                     
014600     05  NOEUD-DECOUPE OCCURS 52 TIMES                                    
014700                 INDEXED BY DECOUPE-IX.                                   
014800         10  ND-X             PIC S9(5)V9(3).                             
014900         10  ND-Y             PIC S9(5)V9(3).                             
015000     05  FILLER                  PIC X(04).                               
015100                                                                          
015200*    ZONE COMMUNE DES CONVERSIONS D'UNITES (UTILS.CONVERSIONS)            
015300 01  CONVERSION-PARM.                                                     
015400     05  CONV-ENTREE          PIC S9(6)V9(6) VALUE 0.                     
015500     05  CONV-SORTIE          PIC S9(6)V9(6) VALUE 0.                     
015600     05  FILLER                  PIC X(04).                               
015700                                                                          
015800*    ZONE ACIER DE TENSION (PROPERTIES.ACIER) - RESTITUTION SEULE,        
015900*    VOIR 2-RCBTESTS POUR LA CONTREPARTIE ACIER DE COMPRESSION            
016000 01  ACIER-MANAGER.                                                       
016100     05  AS-TENSION-MM2       PIC S9(6)V9(3) VALUE 0.                     
016200     05  FILLER                  PIC X(04).                               
016300                                                                          
016400*    ZONE DE PASSAGE DES PARAMETRES DE 0610-GET-TOTAL-AREA-TENSION,       
016500*    ROLE EQUIVALENT A UNE LINKAGE                                        
016600 01  ACIER-PARM-MANAGER.                                                  
016700     05  PARM-INMETRIC        PIC X(01) VALUE "O".                        
016800     05  PARM-VALEUR-AIRE     PIC S9(6)V9(3) VALUE 0.                     
016900     05  FILLER                  PIC X(04).                               
017000                                                                          
017100******************************************************************        
017200 PROCEDURE DIVISION.                                                      
017300*    ORCHESTRATEUR DU LOT - UNE SECTION DE POUTRE LUE = UNE PASSE         
017400*    DE CALCUL DU STADE AVANT FISSURATION, JUSQU'A FIN DE FICHIER         
017500 0000-MAIN-PROCEDURE.                                                     
017600                                                                          
017700     OPEN INPUT  BEAM-SECTION-IN                                          
017800     OPEN OUTPUT ANALYSIS-RESULT-OUT                                      
017900                                                                          
018000     PERFORM 0100-TRAITER-UNE-SECTION                                     
018100         THRU 0100-EXIT                                                   
018200         UNTIL FIN-FICHIER-OUI                                            
018300                                                                          
018400     CLOSE BEAM-SECTION-IN                                                
018500     CLOSE ANALYSIS-RESULT-OUT                                            
018600     PERFORM 0999-FIN-PGM THRU 0999-EXIT                                  
018700     .                                                                    
018800                                                                          
018900*    UNITE DE TRAITEMENT - LECTURE PUIS, SI ENREGISTREMENT PRESENT,       
019000*    ENCHAINEMENT DES ETAPES DU STADE AVANT FISSURATION                   
019100 0100-TRAITER-UNE-SECTION.                                                
019200                                                                          
019300     PERFORM 0300-LIRE-ET-CHARGER-SECTION                                 
019400         THRU 0300-EXIT                                                   
019500                                                                          
019600     IF FIN-FICHIER-NON                                                   
019700         PERFORM 0800-STADE-AVANT-FISSURATION                             
019800             THRU 0800-EXIT                                               
019900     END-IF                                                               
020000     .                                                                    
020100 0100-EXIT.                                                               
020200     EXIT.                                                                
020300                                                                          
020400******************************************************************        
020500*    LECTURE D'UNE SECTION ET CHARGEMENT DE LA TABLE DE NOEUDS            
020600******************************************************************        
020700 0300-LIRE-ET-CHARGER-SECTION.                                            
020800                                                                          
020900     READ BEAM-SECTION-IN                                                 
021000         AT END                                                           
021100             SET FIN-FICHIER-OUI TO TRUE                                  
021200         NOT AT END                                                       
021300             ADD 1 TO NB-SECTIONS-LUES                                    
021400             PERFORM 0310-CHARGER-TABLE-NOEUDS                            
021500                 THRU 0310-EXIT                                           
021600             PERFORM 0320-VALIDER-ENTREE-SECTION                          
021700                 THRU 0320-EXIT                                           
021800     END-READ                                                             
021900     .                                                                    
022000 0300-EXIT.                                                               
022100     EXIT.                                                                
022200                                                                          
022300*    RECOPIE DES NOEUDS DE BSH-SECTION-NODE VERS LA TABLE DE              
022400*    TRAVAIL TABLE-NOEUDS (COPY RCBWORK), BORNEE PAR NB-NOEUDS            
022500 0310-CHARGER-TABLE-NOEUDS.                                               
022600                                                                          
022700     MOVE BSH-NODE-COUNT TO NB-NOEUDS                                     
022800     MOVE 1 TO I                                                          
022900                                                                          
023000     PERFORM 0311-BOUCLE-CHARGEMENT-NOEUDS                                
023100         THRU 0311-EXIT                                                   
023200         UNTIL I > NB-NOEUDS                                              
023300     .                                                                    
023400 0310-EXIT.                                                               
023500     EXIT.                                                                
023600                                                                          
023700*    CORPS DE BOUCLE - UN NOEUD PAR PASSAGE, I INCREMENTE EN FIN          
023800 0311-BOUCLE-CHARGEMENT-NOEUDS.                                           
023900                                                                          
024000     MOVE BSH-NODE-X(I) TO NOEUD-X(I)                                     
024100     MOVE BSH-NODE-Y(I) TO NOEUD-Y(I)                                     
024200     ADD 1 TO I                                                           
024300     .                                                                    
024400 0311-EXIT.                                                               
024500     EXIT.                                                                
024600                                                                          
024700*    CONTROLE D'ENTREE - POSITIONNE AR-RETURN-CODE AVANT TOUT CALCUL      
024800 0320-VALIDER-ENTREE-SECTION.                                             
024900                                                                          
025000*    REGLE DE GESTION - MOINS DE 3 NOEUDS = POLYGONE INVALIDE             
025100     MOVE 0 TO AR-RETURN-CODE                                             
025200     IF NB-NOEUDS < 3                                                     
025300         ADD 1 TO NB-SECTIONS-ANOMALIE                                    
025400         SET AR-RC-ENTREE-INVALIDE TO TRUE                                
025500     END-IF                                                               
025600     .                                                                    
025700 0320-EXIT.                                                               
025800     EXIT.                                                                
025900                                                                          
026000******************************************************************        
026100*    CALCULATORS - MOTEUR DE GEOMETRIE DU POLYGONE DE SECTION             
026200******************************************************************        
026300 0400-CALCULATE-AREA.                                                     
026400                                                                          
026500*    FORMULE DE SHOELACE - POLYGONE FERME SUR NB-NOEUDS                   
026600     MOVE 0 TO SOMME-SHOELACE                                             
026700     MOVE 1 TO I                                                          
026800                                                                          
026900     PERFORM 0401-BOUCLE-SHOELACE-AIRE                                    
027000         THRU 0401-EXIT                                                   
027100         UNTIL I > NB-NOEUDS                                              
027200                                                                          
027300     IF SOMME-SHOELACE < 0                                                
027400         MULTIPLY SOMME-SHOELACE BY -1                                    
027500             GIVING SOMME-SHOELACE                                        
027600     END-IF                                                               
027700                                                                          
027800     COMPUTE AIRE-COURANTE ROUNDED =                                      
027900             SOMME-SHOELACE / 2                                           
028000     .                                                                    
028100 0400-EXIT.                                                               
028200     EXIT.                                                                
028300                                                                          
028400*    CORPS DE BOUCLE - CUMULE (X(I)*Y(I+1) - X(I+1)*Y(I)) SUR TOUTE       
028500*    LA TABLE, EN BOUCLANT DU DERNIER NOEUD VERS LE PREMIER               
028600 0401-BOUCLE-SHOELACE-AIRE.                                               
028700                                                                          
028800     MOVE I TO J                                                          
028900     ADD 1 TO J                                                           
029000     IF J > NB-NOEUDS                                                     
029100         MOVE 1 TO J                                                      
029200     END-IF                                                               
029300     COMPUTE PRODUIT-CROISE =                                             
029400             (NOEUD-X(I) * NOEUD-Y(J))                                    
029500           - (NOEUD-X(J) * NOEUD-Y(I))                                    
029600     ADD PRODUIT-CROISE TO SOMME-SHOELACE                                 
029700     ADD 1 TO I                                                           
029800     .                                                                    
029900 0401-EXIT.                                                               
030000     EXIT.                                                                
030100                                                                          
030200*    COTE Y DU CENTROIDE DU POLYGONE - MOMENT DE SHOELACE DIVISE          
030300*    PAR SIX FOIS L'AIRE COURANTE (AIRE-COURANTE DEJA CALCULEE)           
030400 0410-CALCULATE-CENTROID-Y.                                               
030500                                                                          
030600*    REUTILISE LA SOMME SHOELACE ET L'AIRE DE 0400                        
030700     PERFORM 0400-CALCULATE-AREA THRU 0400-EXIT                           
030800                                                                          
030900     MOVE 0 TO SOMME-MOMENT-CENTR                                         
031000     MOVE 1 TO I                                                          
031100                                                                          
031200     PERFORM 0411-BOUCLE-MOMENT-CENTROIDE                                 
031300         THRU 0411-EXIT                                                   
031400         UNTIL I > NB-NOEUDS                                              
031500                                                                          
031600     IF SOMME-MOMENT-CENTR < 0                                            
031700         MULTIPLY SOMME-MOMENT-CENTR BY -1                                
031800             GIVING SOMME-MOMENT-CENTR                                    
031900     END-IF                                                               
032000                                                                          
032100     PERFORM 0430-HIGHEST-Y THRU 0430-EXIT                                
032200                                                                          
032300     COMPUTE CENTROIDE-YC ROUNDED =                                       
032400             HAUTEUR-H                                                    
032500           - (SOMME-MOMENT-CENTR / (6 * AIRE-COURANTE))                   
032600     .                                                                    
032700 0410-EXIT.                                                               
032800     EXIT.                                                                
032900                                                                          
033000*    CORPS DE BOUCLE - CUMULE LE PRODUIT CROISE PONDERE PAR               
033100*    (Y(I) + Y(I+1)) POUR CHAQUE ARETE DU POLYGONE                        
033200 0411-BOUCLE-MOMENT-CENTROIDE.                                            
033300                                                                          
033400     MOVE I TO J                                                          
033500     ADD 1 TO J                                                           
033600     IF J > NB-NOEUDS                                                     
033700         MOVE 1 TO J                                                      
033800     END-IF                                                               
033900     COMPUTE PRODUIT-CROISE =                                             
034000             (NOEUD-X(I) * NOEUD-Y(J))                                    
034100           - (NOEUD-X(J) * NOEUD-Y(I))                                    
034200     COMPUTE SOMME-MOMENT-CENTR =                                         
034300             SOMME-MOMENT-CENTR                                           
034400           + ((NOEUD-Y(I) + NOEUD-Y(J))                                   
034500             * PRODUIT-CROISE)                                            
034600     ADD 1 TO I                                                           
034700     .                                                                    
034800 0411-EXIT.                                                               
034900     EXIT.                                                                
035000                                                                          
035100*    RECHERCHE DE L'ORDONNEE MINIMALE PARMI LES NOEUDS DE LA SECTION      
035200 0420-LOWEST-Y.                                                           
035300                                                                          
035400     MOVE NOEUD-Y(1) TO HAUTEUR-H                                         
035500     MOVE 2 TO I                                                          
035600                                                                          
035700     PERFORM 0421-BOUCLE-MINIMUM-Y                                        
035800         THRU 0421-EXIT                                                   
035900         UNTIL I > NB-NOEUDS                                              
036000     .                                                                    
036100 0420-EXIT.                                                               
036200     EXIT.                                                                
036300                                                                          
036400*    CORPS DE BOUCLE - CONSERVE LE PLUS PETIT NOEUD-Y RENCONTRE           
036500 0421-BOUCLE-MINIMUM-Y.                                                   
036600                                                                          
036700     IF NOEUD-Y(I) < HAUTEUR-H                                            
036800         MOVE NOEUD-Y(I) TO HAUTEUR-H                                     
036900     END-IF                                                               
037000     ADD 1 TO I                                                           
037100     .                                                                    
037200 0421-EXIT.                                                               
037300     EXIT.                                                                
037400                                                                          
037500*    RECHERCHE DE L'ORDONNEE MAXIMALE PARMI LES NOEUDS DE LA SECTION      
037600 0430-HIGHEST-Y.                                                          
037700                                                                          
037800     MOVE NOEUD-Y(1) TO HAUTEUR-H                                         
037900     MOVE 2 TO I                                                          
038000                                                                          
038100     PERFORM 0431-BOUCLE-MAXIMUM-Y                                        
038200         THRU 0431-EXIT                                                   
038300         UNTIL I > NB-NOEUDS                                              
038400     .                                                                    
038500 0430-EXIT.                                                               
038600     EXIT.                                                                
038700                                                                          
038800*    CORPS DE BOUCLE - CONSERVE LE PLUS GRAND NOEUD-Y RENCONTRE           
038900 0431-BOUCLE-MAXIMUM-Y.                                                   
039000                                                                          
039100     IF NOEUD-Y(I) > HAUTEUR-H                                            
039200         MOVE NOEUD-Y(I) TO HAUTEUR-H                                     
039300     END-IF                                                               
039400     ADD 1 TO I                                                           
039500     .                                                                    
039600 0431-EXIT.                                                               
039700     EXIT.                                                                
039800                                                                          
039900*    LARGEUR DE LA SECTION A LA COTE Y-COUPURE - RECHERCHE DES            
040000*    ARETES QUI TRAVERSENT CETTE COTE PUIS INTERPOLATION EN X             
040100 0440-GET-BASE-AT-Y.                                                      
040200                                                                          
040300*    ENTREE : Y-COUPURE      SORTIE : LARGEUR-A-Y                         
040400     MOVE 0 TO NB-CROISEMENTS                                             
040500     MOVE 1 TO I                                                          
040600                                                                          
040700     PERFORM 0442-BOUCLE-CROISEMENTS                                      
040800         THRU 0442-EXIT                                                   
040900         UNTIL I > NB-NOEUDS                                              
041000                                                                          
041100     IF NB-CROISEMENTS NOT = 2                                            
041200         SET AR-RC-ENTREE-INVALIDE TO TRUE                                
041300         MOVE 0 TO LARGEUR-A-Y                                            
041400     ELSE                                                                 
041500         COMPUTE LARGEUR-A-Y ROUNDED =                                    
041600                 X-CROISE-1 - X-CROISE-2                                  
041700         IF LARGEUR-A-Y < 0                                               
041800             MULTIPLY LARGEUR-A-Y BY -1                                   
041900                 GIVING LARGEUR-A-Y                                       
042000         END-IF                                                           
042100     END-IF                                                               
042200     .                                                                    
042300 0440-EXIT.                                                               
042400     EXIT.                                                                
042500                                                                          
042600*    CORPS DE BOUCLE - DETECTE UN CROISEMENT QUAND Y(I) ET Y(I+1)         
042700*    ENCADRENT Y-COUPURE, ALIMENTE X-CROISE-1/2 (MAXI DEUX)               
042800 0442-BOUCLE-CROISEMENTS.                                                 
042900                                                                          
043000     MOVE I TO J                                                          
043100     ADD 1 TO J                                                           
043200     IF J > NB-NOEUDS                                                     
043300         MOVE 1 TO J                                                      
043400     END-IF                                                               
043500                                                                          
043600     IF (NOEUD-Y(I) <= Y-COUPURE AND                                      
043700         NOEUD-Y(J) >  Y-COUPURE) OR                                      
043800        (NOEUD-Y(J) <= Y-COUPURE AND                                      
043900         NOEUD-Y(I) >  Y-COUPURE)                                         
044000         PERFORM 0441-INTERPOLER-X-A-Y                                    
044100             THRU 0441-EXIT                                               
044200         ADD 1 TO NB-CROISEMENTS                                          
044300         IF NB-CROISEMENTS = 1                                            
044400             MOVE CONV-SORTIE TO X-CROISE-1                               
044500         ELSE                                                             
044600             MOVE CONV-SORTIE TO X-CROISE-2                               
044700         END-IF                                                           
044800     END-IF                                                               
044900                                                                          
045000     ADD 1 TO I                                                           
045100     .                                                                    
045200 0442-EXIT.                                                               
045300     EXIT.                                                                
045400                                                                          
045500*    INTERPOLATION LINEAIRE DE X SUR L'ARETE (I, I+1) A LA COTE           
045600*    Y-COUPURE - RANGEE DANS LE PREMIER OU LE SECOND CROISEMENT           
045700 0441-INTERPOLER-X-A-Y.                                                   
045800                                                                          
045900*    INTERPOLATION LINEAIRE ENTRE LES NOEUDS I ET J A Y-COUPURE           
046000     COMPUTE CONV-SORTIE ROUNDED =                                        
046100             NOEUD-X(I)                                                   
046200           + ((Y-COUPURE - NOEUD-Y(I))                                    
046300             / (NOEUD-Y(J) - NOEUD-Y(I))                                  
046400             * (NOEUD-X(J) - NOEUD-X(I)))                                 
046500     .                                                                    
046600 0441-EXIT.                                                               
046700     EXIT.                                                                
046800                                                                          
046900*    AIRE DE BETON SITUEE AU-DESSUS DE L'AXE NEUTRE - LE POLYGONE         
047000*    EST D'ABORD DECOUPE A LA COTE Y-COUPURE (VOIR 0460)                  
047100 0450-GET-AREA-ABOVE-AXIS.                                                
047200                                                                          
047300*    ENTREE : Y-COUPURE (COTE DE L'AXE NEUTRE, KDY)                       
047400     PERFORM 0440-GET-BASE-AT-Y THRU 0440-EXIT                            
047500                                                                          
047600     IF AR-RC-ENTREE-INVALIDE                                             
047700         MOVE 0 TO AIRE-COMPRESSION                                       
047800     ELSE                                                                 
047900         PERFORM 0460-DECOUPER-TABLE-NOEUDS                               
048000             THRU 0460-EXIT                                               
048100         PERFORM 0400-CALCULATE-AREA THRU 0400-EXIT                       
048200         MOVE AIRE-COURANTE TO AIRE-COMPRESSION                           
048300     END-IF                                                               
048400     .                                                                    
048500 0450-EXIT.                                                               
048600     EXIT.                                                                
048700                                                                          
048800*    REGLE DE GESTION - REBATIT LE POLYGONE AU-DESSUS DE LA COUPURE       
048900*    EN Y INSERANT LES DEUX POINTS DE CROISEMENT CALCULES EN 0440         
049000 0460-DECOUPER-TABLE-NOEUDS.                                              
049100                                                                          
049200*    CONSTRUIT TABLE-NOEUDS-DECOUPES : LES 2 POINTS DE                    
049300*    CROISEMENT PLUS TOUS LES NOEUDS AU-DESSUS DE LA COUPURE,             
049400*    PUIS RECOPIE DANS TABLE-NOEUDS POUR REUTILISER 0400                  
049500     MOVE 0 TO NB-NOEUDS-DECOUPES                                         
049600     MOVE 1 TO I                                                          
049700                                                                          
049800     PERFORM 0461-BOUCLE-COPIE-NOEUDS-HAUT                                
049900         THRU 0461-EXIT                                                   
050000         UNTIL I > NB-NOEUDS                                              
050100                                                                          
050200     ADD 1 TO NB-NOEUDS-DECOUPES                                          
050300     MOVE X-CROISE-1 TO ND-X(NB-NOEUDS-DECOUPES)                          
050400     MOVE Y-COUPURE  TO ND-Y(NB-NOEUDS-DECOUPES)                          
050500                                                                          
050600     ADD 1 TO NB-NOEUDS-DECOUPES                                          
050700     MOVE X-CROISE-2 TO ND-X(NB-NOEUDS-DECOUPES)                          
050800     MOVE Y-COUPURE  TO ND-Y(NB-NOEUDS-DECOUPES)                          
050900                                                                          
051000     MOVE NB-NOEUDS-DECOUPES TO NB-NOEUDS                                 
051100     MOVE 1 TO I                                                          
051200                                                                          
051300     PERFORM 0462-BOUCLE-RECOPIE-DECOUPAGE                                
051400         THRU 0462-EXIT                                                   
051500         UNTIL I > NB-NOEUDS-DECOUPES                                     
051600     .                                                                    
051700 0460-EXIT.                                                               
051800     EXIT.                                                                
051900                                                                          
052000*    CORPS DE BOUCLE - RECOPIE LES NOEUDS SITUES AU-DESSUS DE LA          
052100*    COTE DE COUPURE DANS LA TABLE TABLE-NOEUDS-DECOUPES                  
052200 0461-BOUCLE-COPIE-NOEUDS-HAUT.                                           
052300                                                                          
052400     IF NOEUD-Y(I) >= Y-COUPURE                                           
052500         ADD 1 TO NB-NOEUDS-DECOUPES                                      
052600         MOVE NOEUD-X(I)                                                  
052700             TO ND-X(NB-NOEUDS-DECOUPES)                                  
052800         MOVE NOEUD-Y(I)                                                  
052900             TO ND-Y(NB-NOEUDS-DECOUPES)                                  
053000     END-IF                                                               
053100     ADD 1 TO I                                                           
053200     .                                                                    
053300 0461-EXIT.                                                               
053400     EXIT.                                                                
053500                                                                          
053600*    CORPS DE BOUCLE - RAPATRIE LE POLYGONE DECOUPE DANS LA TABLE         
053700*    DE TRAVAIL COURANTE POUR REUTILISER 0400-CALCULATE-AREA              
053800 0462-BOUCLE-RECOPIE-DECOUPAGE.                                           
053900                                                                          
054000     MOVE ND-X(I) TO NOEUD-X(I)                                           
054100     MOVE ND-Y(I) TO NOEUD-Y(I)                                           
054200     ADD 1 TO I                                                           
054300     .                                                                    
054400 0462-EXIT.                                                               
054500     EXIT.                                                                
054600                                                                          
054700******************************************************************        
054800*    ACIER DE TENSION ET DE COMPRESSION                                   
054900******************************************************************        
055000*    RESTITUTION DE L'AIRE D'ACIER DE TENSION DANS L'UNITE DEMANDEE       
055100*    PAR PARM-INMETRIC (MM2 SI 'O', SINON CONVERSION EN POUCE2)           
055200 0610-GET-TOTAL-AREA-TENSION.                                             
055300                                                                          
055400     IF PARM-INMETRIC = "O"                                               
055500         MOVE AS-TENSION-MM2 TO PARM-VALEUR-AIRE                          
055600     ELSE                                                                 
055700         COMPUTE PARM-VALEUR-AIRE ROUNDED =                               
055800                 AS-TENSION-MM2 / FACT-254-CARRE                          
055900     END-IF                                                               
056000     .                                                                    
056100 0610-EXIT.                                                               
056200     EXIT.                                                                
056300                                                                          
056400******************************************************************        
056500*    CONVERSIONS - PSI/MPA ET MM/POUCE (UTILS.CONVERSIONS)                
056600******************************************************************        
056700 0700-PSI-TO-MPA.                                                         
056800                                                                          
056900*    ENTREE : CONV-ENTREE (PSI)   SORTIE : CONV-SORTIE (MPA)              
057000     COMPUTE CONV-SORTIE ROUNDED =                                        
057100             ((CONV-ENTREE / FACT-2204) * FACT-981)                       
057200             / FACT-254-CARRE                                             
057300     .                                                                    
057400 0700-EXIT.                                                               
057500     EXIT.                                                                
057600                                                                          
057700*    ENTREE : CONV-ENTREE (MPA)   SORTIE : CONV-SORTIE (PSI)              
057800 0710-MPA-TO-PSI.                                                         
057900                                                                          
058000*    ENTREE : CONV-ENTREE (MPA)   SORTIE : CONV-SORTIE (PSI)              
058100     COMPUTE CONV-SORTIE ROUNDED =                                        
058200             ((CONV-ENTREE * FACT-2204) / FACT-981)                       
058300             * FACT-254-CARRE                                             
058400     .                                                                    
058500 0710-EXIT.                                                               
058600     EXIT.                                                                
058700                                                                          
058800*    ENTREE : CONV-ENTREE (MM)    SORTIE : CONV-SORTIE (POUCE)            
058900 0720-MM-TO-IN.                                                           
059000                                                                          
059100*    ENTREE : CONV-ENTREE (MM)    SORTIE : CONV-SORTIE (PO)               
059200     COMPUTE CONV-SORTIE ROUNDED =                                        
059300             CONV-ENTREE / FACT-254                                       
059400     .                                                                    
059500 0720-EXIT.                                                               
059600     EXIT.                                                                
059700                                                                          
059800*    ENTREE : CONV-ENTREE (POUCE) SORTIE : CONV-SORTIE (MM)               
059900 0730-IN-TO-MM.                                                           
060000                                                                          
060100*    ENTREE : CONV-ENTREE (PO)    SORTIE : CONV-SORTIE (MM)               
060200     COMPUTE CONV-SORTIE ROUNDED =                                        
060300             CONV-ENTREE * FACT-254                                       
060400     .                                                                    
060500 0730-EXIT.                                                               
060600     EXIT.                                                                
060700                                                                          
060800 0740-AREA-MM2-TO-IN2.                                                    
060900                                                                          
061000*    REGLE DE GESTION - CONVERSION D'AIRE = FACTEUR AU CARRE,             
061100*    NE PAS RAPPLIQUER LA CONVERSION LINEAIRE DEUX FOIS                   
061200     COMPUTE CONV-SORTIE ROUNDED =                                        
061300             CONV-ENTREE / FACT-254-CARRE                                 
061400     .                                                                    
061500 0740-EXIT.                                                               
061600     EXIT.                                                                
061700                                                                          
061800******************************************************************        
061900*    STADE AVANT FISSURATION (BEFORE-CRACK) - STADE COMPOSITE             
062000******************************************************************        
062100 0800-STADE-AVANT-FISSURATION.                                            
062200                                                                          
062300     MOVE BSH-SECTION-ID TO AR-SECTION-ID                                 
062400     MOVE "BEFORE-CRACK" TO AR-STAGE-NAME                                 
062500                                                                          
062600     IF AR-RC-ENTREE-INVALIDE                                             
062700         PERFORM 0890-ECRIRE-RESULTAT-ANOMALIE                            
062800             THRU 0890-EXIT                                               
062900     ELSE                                                                 
063000         PERFORM 0810-GEOMETRIE-DE-BASE THRU 0810-EXIT                    
063100         PERFORM 0820-SECTION-TRANSFORMEE THRU 0820-EXIT                  
063200         PERFORM 0830-AXE-NEUTRE-KD THRU 0830-EXIT                        
063300         PERFORM 0840-DEFORMATION-ET-CONTRAINTE                           
063400             THRU 0840-EXIT                                               
063500         PERFORM 0850-SOLVE-FOR-LO THRU 0850-EXIT                         
063600         PERFORM 0860-AIRE-DE-COMPRESSION THRU 0860-EXIT                  
063700         PERFORM 0870-ECRIRE-RESULTAT THRU 0870-EXIT                      
063800     END-IF                                                               
063900     .                                                                    
064000 0800-EXIT.                                                               
064100     EXIT.                                                                
064200                                                                          
064300*    ETAPES A-D DU STADE AVANT FISSURATION - HAUTEUR TOTALE, AIRE         
064400*    BRUTE, CENTROIDE ET AIRE D'ACIER DE TENSION EN MM2                   
064500 0810-GEOMETRIE-DE-BASE.                                                  
064600                                                                          
064700*    ETAPES A-D : HAUTEUR, AIRE BRUTE, CENTROIDE, ACIER TENSION           
064800     PERFORM 0430-HIGHEST-Y THRU 0430-EXIT                                
064900     MOVE HAUTEUR-H TO COTE-AXE-NEUTRE-KDY                                
065000                                                                          
065100     PERFORM 0420-LOWEST-Y THRU 0420-EXIT                                 
065200     COMPUTE HAUTEUR-H =                                                  
065300             COTE-AXE-NEUTRE-KDY - HAUTEUR-H                              
065400                                                                          
065500     PERFORM 0400-CALCULATE-AREA THRU 0400-EXIT                           
065600     MOVE AIRE-COURANTE TO AIRE-BRUTE-AC                                  
065700                                                                          
065800     PERFORM 0410-CALCULATE-CENTROID-Y THRU 0410-EXIT                     
065900                                                                          
066000     MOVE "O" TO PARM-INMETRIC                                            
066100     MOVE BSH-AS-TENSION TO PARM-VALEUR-AIRE                              
066200     MOVE PARM-VALEUR-AIRE TO AS-TENSION-MM2                              
066300     PERFORM 0610-GET-TOTAL-AREA-TENSION THRU 0610-EXIT                   
066400     MOVE PARM-VALEUR-AIRE TO ACIER-TENSION-AS                            
066500     .                                                                    
066600 0810-EXIT.                                                               
066700     EXIT.                                                                
066800                                                                          
066900*    ETAPE E - MODULE ELASTIQUE DU BETON (FORMULE ACI-318 5700 PSI        
067000*    CONVERTIE EN 4700 MPA) ET RAPPORT MODULAIRE ACIER/BETON              
067100 0820-SECTION-TRANSFORMEE.                                                
067200                                                                          
067300*    ETAPE E : MODULE ELASTIQUE DU BETON (FORMULE ACI-318) ET             
067400*              RAPPORT MODULAIRE N = ES / EC                              
067500     COMPUTE MODULE-BETON-EC ROUNDED =                                    
067600             4700 * (BSH-FC-PRIME ** 0.5)                                 
067700                                                                          
067800     COMPUTE RAPPORT-MODULAIRE-N ROUNDED =                                
067900             ES-ACIER / MODULE-BETON-EC                                   
068000     .                                                                    
068100 0820-EXIT.                                                               
068200     EXIT.                                                                
068300                                                                          
068400*    ETAPES F-I - AIRE ET MOMENT DE LA SECTION TRANSFORMEE, PROFONDEUR    
068500*    ET COTE DE L'AXE NEUTRE ELASTIQUE                                    
068600 0830-AXE-NEUTRE-KD.                                                      
068700                                                                          
068800*    ETAPES F-I : AIRE TRANSFORMEE, MOMENT, AXE NEUTRE, COTE              
068900     COMPUTE AIRE-TRANSFORMEE-AT ROUNDED =                                
069000             AIRE-BRUTE-AC                                                
069100           + ((RAPPORT-MODULAIRE-N - 1) * ACIER-TENSION-AS)               
069200                                                                          
069300     COMPUTE MOMENT-TRANSFORME-MA ROUNDED =                               
069400             ((RAPPORT-MODULAIRE-N - 1) * ACIER-TENSION-AS                
069500               * BSH-EFFECTIVE-DEPTH)                                     
069600           + (AIRE-BRUTE-AC * CENTROIDE-YC)                               
069700                                                                          
069800     COMPUTE AXE-NEUTRE-KD ROUNDED =                                      
069900             MOMENT-TRANSFORME-MA / AIRE-TRANSFORMEE-AT                   
070000                                                                          
070100     COMPUTE COTE-AXE-NEUTRE-KDY ROUNDED =                                
070200             COTE-AXE-NEUTRE-KDY - AXE-NEUTRE-KD                          
070300     .                                                                    
070400 0830-EXIT.                                                               
070500     EXIT.                                                                
070600                                                                          
070700*    ETAPES J-L - DEFORMATION ET CONTRAINTE DU BETON A LA FIBRE           
070800*    EXTREME, FACTEUR DE DUCTILITE LAMBDA                                 
070900 0840-DEFORMATION-ET-CONTRAINTE.                                          
071000                                                                          
071100*    ETAPES J-L : DEFORMATION ET CONTRAINTE DU BETON, DUCTILITE           
071200     COMPUTE DEFORM-BETON-EPSC ROUNDED =                                  
071300             ((BSH-MODULUS-RUPTURE / MODULE-BETON-EC)                     
071400               / (HAUTEUR-H - AXE-NEUTRE-KD))                             
071500             * AXE-NEUTRE-KD                                              
071600                                                                          
071700     COMPUTE CONTRAINTE-BETON-FC ROUNDED =                                
071800             DEFORM-BETON-EPSC * MODULE-BETON-EC                          
071900                                                                          
072000     COMPUTE FACTEUR-DUCTIL-LAMBO ROUNDED =                               
072100             DEFORM-BETON-EPSC / BSH-CONCRETE-STRAIN-IX                   
072200     .                                                                    
072300 0840-EXIT.                                                               
072400     EXIT.                                                                
072500                                                                          
072600 0850-SOLVE-FOR-LO.                                                       
072700                                                                          
072800*    ETAPES M-N : FACTEUR K2 ET LO - PLAGE ELASTIQUE (REGLE DE            
072900*    GESTION - SEULE LA BRANCHE ELASTIQUE EST INVOQUEE ICI)               
073000     EVALUATE TRUE                                                        
073100         WHEN LO-ELASTIQUE                                                
073200             COMPUTE FACTEUR-K2 ROUNDED =                                 
073300                 0.25 * (4 - FACTEUR-DUCTIL-LAMBO)                        
073400                      / (3 - FACTEUR-DUCTIL-LAMBO)                        
073500                                                                          
073600             COMPUTE FACTEUR-LO ROUNDED =                                 
073700                 (0.85 / 3) * FACTEUR-DUCTIL-LAMBO                        
073800                      * (3 - FACTEUR-DUCTIL-LAMBO)                        
073900                                                                          
074000         WHEN OTHER                                                       
074100*            BRANCHE INELASTIQUE - PREPAREE, NON INVOQUEE PAR             
074200*            LE STADE AVANT FISSURATION (VOIR CR-6588)                    
074300             COMPUTE FACTEUR-LO ROUNDED =                                 
074400                 0.85 * ((3 * FACTEUR-DUCTIL-LAMBO) - 1)                  
074500                      / (3 * FACTEUR-DUCTIL-LAMBO)                        
074600     END-EVALUATE                                                         
074700     .                                                                    
074800 0850-EXIT.                                                               
074900     EXIT.                                                                
075000                                                                          
075100*    ETAPE O - AIRE DE BETON COMPRIME (AU-DESSUS DE L'AXE NEUTRE)         
075200 0860-AIRE-DE-COMPRESSION.                                                
075300                                                                          
075400*    ETAPE O : AIRE DE BETON AU-DESSUS DE L'AXE NEUTRE                    
075500     MOVE COTE-AXE-NEUTRE-KDY TO Y-COUPURE                                
075600     PERFORM 0450-GET-AREA-ABOVE-AXIS THRU 0450-EXIT                      
075700     .                                                                    
075800 0860-EXIT.                                                               
075900     EXIT.                                                                
076000                                                                          
076100*    SORTIE NOMINALE - RECOPIE LES RESULTATS DU STADE AVANT               
076200*    FISSURATION VERS ANALYSIS-RESULT-OUT, CODE RETOUR A ZERO             
076300*    REGLE DE GESTION - 0860-AIRE-DE-COMPRESSION (VIA 0450/0440)          
076400*    PEUT AVOIR BASCULE AR-RC-ENTREE-INVALIDE APRES COUP (MOINS           
076500*    DE 2 CROISEMENTS A L'AXE NEUTRE) - RECONTROLER AVANT DE              
076600*    FORCER RC-OK, SINON RENVOYER PAR 0890 (VOIR CR-6691)                 
076700 0870-ECRIRE-RESULTAT.                                                    
076800                                                                          
076900     IF AR-RC-ENTREE-INVALIDE                                             
077000         PERFORM 0890-ECRIRE-RESULTAT-ANOMALIE                            
077100             THRU 0890-EXIT                                               
077200     ELSE                                                                 
077300         MOVE AXE-NEUTRE-KD        TO AR-NEUTRAL-AXIS-KD                  
077400         MOVE DEFORM-BETON-EPSC    TO AR-STRAIN-CONCRETE                  
077500         COMPUTE AR-STRESS-CONCRETE ROUNDED =                             
077600                 CONTRAINTE-BETON-FC                                      
077700         COMPUTE AR-DUCTILITY-FACTOR ROUNDED =                            
077800                 FACTEUR-DUCTIL-LAMBO                                     
077900         COMPUTE AR-K2-FACTOR ROUNDED = FACTEUR-K2                        
078000         COMPUTE AR-LO-FACTOR ROUNDED = FACTEUR-LO                        
078100         COMPUTE AR-COMPRESSION-AREA ROUNDED =                            
078200                 AIRE-COMPRESSION                                         
078300         SET AR-RC-OK TO TRUE                                             
078400                                                                          
078500         WRITE AR-ANALYSIS-RESULT                                         
078600     END-IF                                                               
078700     .                                                                    
078800 0870-EXIT.                                                               
078900     EXIT.                                                                
079000                                                                          
079100*    SORTIE ANOMALIE - ENREGISTREMENT A ZERO, LE CODE RETOUR NON          
079200*    NUL (POSITIONNE EN 0320) EST DEJA PORTE PAR AR-ANALYSIS-RESULT       
079300 0890-ECRIRE-RESULTAT-ANOMALIE.                                           
079400                                                                          
079500     MOVE 0 TO AR-NEUTRAL-AXIS-KD                                         
079600     MOVE 0 TO AR-STRAIN-CONCRETE                                         
079700     MOVE 0 TO AR-STRESS-CONCRETE                                         
079800     MOVE 0 TO AR-DUCTILITY-FACTOR                                        
079900     MOVE 0 TO AR-K2-FACTOR                                               
080000     MOVE 0 TO AR-LO-FACTOR                                               
080100     MOVE 0 TO AR-COMPRESSION-AREA                                        
080200                                                                          
080300     WRITE AR-ANALYSIS-RESULT                                             
080400     .                                                                    
080500 0890-EXIT.                                                               
080600     EXIT.                                                                
080700                                                                          
080800******************************************************************        
080900 0999-FIN-PGM.                                                            
081000     DISPLAY "1-RCBEAM : SECTIONS LUES     = " NB-SECTIONS-LUES           
081100     DISPLAY "1-RCBEAM : SECTIONS ANOMALIE  = "                           
081200              NB-SECTIONS-ANOMALIE                                        
081300     STOP RUN                                                             
081400     .                                                                    
081500 0999-EXIT.                                                               
081600     EXIT.                                                                
