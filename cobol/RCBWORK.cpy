000100******************************************************************        
000200* RCBWORK  -- ZONES DE TRAVAIL COMMUNES CALCUL DE POUTRE B.A.             
000300* Utilise par : 1-RCBEAM et 2-RCBTESTS (WORKING-STORAGE SECTION)          
000400*--------------------------------------------------------------*          
000500* HISTORIQUE DE MAINTENANCE DE CE COPY                                    
000600*  22/04/1991  KLD  CR-4471  CREATION - CONSTANTES ET TABLE NOEUD  CR-4471
000700*  09/09/1991  KLD  CR-4471  TABLE NOEUDS PORTEE A 52 (COUPE+2)    CR-4471
000800*  14/01/1992  RBT  CR-4602  AJOUT TABLE POLYGONES DE RESERVATION  CR-4602
000900*  30/06/1994  RBT  CR-5190  AJOUT COMPTEURS COMP POUR VITESSE     CR-5190
001000*  11/12/1998  MHT  CR-6001  REVUE AN 2000 - DATE-TRAITEMENT/2000  CR-6001
001100*  19/03/1999  MHT  CR-6001  DATE-TRAITEMENT PASSEE SUR 4 SIECLES  CR-6001
001200*  12/03/2004  DBS  CR-6690  COMPTEURS DE BOUCLE ET INDICES DE     CR-6690
001300*                            TABLE RAMENES AU NIVEAU 77 (NORME            
001400*                            ATELIER - CF. STANDARD CODIFICATION 77)      
001500*  22/03/2004  DBS  CR-6692  RETRAIT PREFIXE WS- (NORME ATELIER -  CR-6692
001600*                            DE PREFIXE UNIQUE, CF. STANDARD CODIF. 77)   
001700******************************************************************        
001800*    COMPTEURS DE BOUCLE ET INDICES DE TABLE - NIVEAU 77 (NORME           
001900*    ATELIER POUR LES CHAMPS DE TRAVAIL SANS STRUCTURE PROPRE)            
002000 77  I                        PIC 9(03) COMP.                             
002100 77  J                        PIC 9(03) COMP.                             
002200 77  NB-CROISEMENTS           PIC 9(01) COMP.                             
002300*    NOMBRE DE NOEUDS CHARGES DANS TABLE-NOEUDS (CI-DESSOUS)              
002400 77  NB-NOEUDS                PIC 9(03) COMP.                             
002500*    NOMBRE DE RESERVATIONS CHARGEES DANS TABLE-RESERVATIONS              
002600 77  NB-RESERVATIONS          PIC 9(01) COMP VALUE 0.                     
002700*    CONSTANTES DE MATIERE (UTILS.BEAMCONTANTS)                           
002800 01  CONSTANTES-MATIERE.                                                  
002900     05  ES-ACIER                 PIC S9(6)V9(2)                          
003000                                      VALUE 200000.00.                    
003100     05  EPS-CU                   PIC S9(1)V9(6)                          
003200                                      VALUE 0.003000.                     
003300     05  FILLER                      PIC X(10).                           
003400*    CONSTANTES DE CONVERSION D'UNITES (UTILS.CONVERSIONS)                
003500 01  CONSTANTES-CONVERSION.                                               
003600     05  FACT-2204                PIC 9(1)V9(3) VALUE 2.204.              
003700     05  FACT-981                 PIC 9(1)V9(2) VALUE 9.81.               
003800     05  FACT-254                 PIC 9(2)V9(1) VALUE 25.4.               
003900     05  FACT-254-CARRE           PIC 9(3)V9(2) VALUE 645.16.             
004000     05  FILLER                      PIC X(10).                           
004100*    DATE DE TRAITEMENT DU LOT - VUES ALTERNATIVES (REDEFINES)            
004200 01  DATE-TRAITEMENT              PIC 9(08) VALUE ZEROS.                  
004300 01  DATE-TRAITEMENT-AAMMJJ REDEFINES DATE-TRAITEMENT.                    
004400     05  DT-SIECLE-ANNEE          PIC 9(04).                              
004500     05  DT-MOIS                  PIC 9(02).                              
004600     05  DT-JOUR                  PIC 9(02).                              
004700*    TABLE DE TRAVAIL DES NOEUDS DE LA SECTION COURANTE                   
004800*    (PROPERTIES.BEAMSECTION - LISTE ORDONNEE EN MEMOIRE)                 
004900*    NB-NOEUDS (NIVEAU 77 CI-DESSUS) PORTE LE NOMBRE ACTIF                
005000 01  TABLE-NOEUDS.                                                        
005100     05  NOEUD OCCURS 52 TIMES                                            
005200                 INDEXED BY NOEUD-IX.                                     
005300         10  NOEUD-X              PIC S9(5)V9(3).                         
005400         10  NOEUD-Y              PIC S9(5)V9(3).                         
005500     05  FILLER                      PIC X(04).                           
005600*    VUE ALTERNATIVE DE LA TABLE DES NOEUDS (X SEUL, POUR TRIS)           
005700 01  TABLE-NOEUDS-X REDEFINES TABLE-NOEUDS.                               
005800     05  NOEUD-X-SEUL OCCURS 52 TIMES PIC S9(9)V9(3).                     
005900     05  FILLER                      PIC X(04).                           
006000*    TABLE DES POLYGONES DE RESERVATION (PROPERTIES.SECTION)              
006100*    NON ALIMENTEE PAR BEAM-SECTION-IN - VOIR 2-RCBTESTS                  
006200*    NB-RESERVATIONS (NIVEAU 77 CI-DESSUS) PORTE LE NOMBRE                
006300 01  TABLE-RESERVATIONS.                                                  
006400     05  RESERVATION OCCURS 5 TIMES                                       
006500                 INDEXED BY RESERV-IX.                                    
006600         10  RESERV-NB-NOEUDS     PIC 9(02) COMP.                         
006700         10  RESERV-NOEUD OCCURS 20 TIMES                                 
006800                     INDEXED BY RESERV-NOEUD-IX.                          
006900             15  RESERV-X         PIC S9(5)V9(3).                         
007000             15  RESERV-Y         PIC S9(5)V9(3).                         
007100     05  FILLER                      PIC X(04).                           
007200*    VUE ALTERNATIVE DU BLOC RESERVATION COURANT (NOM COURT)              
007300 01  RESERV-COURANTE REDEFINES TABLE-RESERVATIONS.                        
007400     05  RC-PREMIERE OCCURS 5 TIMES PIC X(202).                           
007500*    COMPTEURS DE FIN DE LOT (TOTAUX AFFICHES EN 0999-FIN-PGM)            
007600 01  COMPTEURS-DIVERS.                                                    
007700     05  NB-SECTIONS-LUES         PIC 9(07) COMP.                         
007800     05  NB-SECTIONS-ANOMALIE     PIC 9(07) COMP.                         
007900     05  FILLER                      PIC X(10).                           
