000100******************************************************************        
000200* RCBSECT  -- SECTION DE POUTRE (ENREGISTREMENT D'ENTREE)                 
000300* Utilise par : BEAM-SECTION-IN (FD dans 1-RCBEAM et 2-RCBTESTS)          
000400*--------------------------------------------------------------*          
000500* HISTORIQUE DE MAINTENANCE DE CE COPY                                    
000600*  22/04/1991  KLD  CR-4471  CREATION - PREMIER JEU DE CHAMPS      CR-4471
000700*  09/09/1991  KLD  CR-4471  AJOUT DES NOEUDS (OCCURS 50)          CR-4471
000800*  14/01/1992  RBT  CR-4602  AJOUT ACIER TENSION/COMPRESSION       CR-4602
000900*  30/06/1994  RBT  CR-5190  BOURRAGE FILLER PORTE A 15 OCTETS     CR-5190
001000*  11/12/1998  MHT  CR-6001  REVUE AN 2000 - AUCUN CHAMP DATE ICI  CR-6001
001100*  19/03/1999  MHT  CR-6001  CONFIRMATION PICTURES SANS SIECLE     CR-6001
001200*  05/08/2003  PLR  CR-6588  COMMENTAIRE - LIMITE 50 NOEUDS/POUTRE CR-6588
001300******************************************************************        
001400 01  BSH-BEAM-SECTION-HEADER.                                             
001500*        IDENTIFIANT DE LA SECTION DE POUTRE TRAITEE                      
001600     05  BSH-SECTION-ID              PIC X(10).                           
001700*        NOMBRE DE NOEUDS DU POLYGONE (5 A 50 EN PRATIQUE)                
001800     05  BSH-NODE-COUNT              PIC 9(03).                           
001900*        CARACTERISTIQUES DES MATERIAUX DE LA SECTION                     
002000     05  BSH-MATIERE.                                                     
002100         10  BSH-FC-PRIME            PIC S9(3)V9(2).                      
002200         10  BSH-FY                  PIC S9(4)V9(2).                      
002300         10  BSH-EFFECTIVE-DEPTH     PIC S9(5)V9(2).                      
002400         10  BSH-MODULUS-RUPTURE     PIC S9(3)V9(3).                      
002500         10  BSH-CONCRETE-STRAIN-IX  PIC S9(1)V9(6).                      
002600*        ARMATURES DE LA SECTION (TENSION ET COMPRESSION)                 
002700     05  BSH-ACIER.                                                       
002800         10  BSH-AS-TENSION          PIC S9(6)V9(3).                      
002900         10  BSH-AS-COMPRESSION      PIC S9(6)V9(3).                      
003000         10  BSH-D-PRIME             PIC S9(5)V9(2).                      
003100*        ZONE RESERVEE - EXTENSIONS FUTURES (VOIR CR-6588)                
003200     05  FILLER                      PIC X(15).                           
003300*        NOEUDS DU POLYGONE, DANS L'ORDRE DE SAISIE (SENS HORAIRE)        
003400     05  BSH-SECTION-NODES OCCURS 50 TIMES                                
003500                 INDEXED BY BSH-NODE-IX.                                  
003600         10  BSH-NODE-X              PIC S9(5)V9(3).                      
003700         10  BSH-NODE-Y              PIC S9(5)V9(3).                      
