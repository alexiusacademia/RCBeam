000100******************************************************************        
000200* RCBRSLT  -- RESULTAT D'UN STADE DE CALCUL (ENREG. SORTIE)               
000300* Utilise par : ANALYSIS-RESULT-OUT (FD - 1-RCBEAM, 2-RCBTESTS)           
000400*--------------------------------------------------------------*          
000500* HISTORIQUE DE MAINTENANCE DE CE COPY                                    
000600*  22/04/1991  KLD  CR-4471  CREATION                              CR-4471
000700*  17/10/1991  KLD  CR-4471  AJOUT CODE-RETOUR (0/8)               CR-4471
000800*  14/01/1992  RBT  CR-4602  AJOUT FACTEURS K2 ET LO               CR-4602
000900*  11/12/1998  MHT  CR-6001  REVUE AN 2000 - AUCUN CHAMP DATE ICI  CR-6001
001000*  05/08/2003  PLR  CR-6588  ZONE RESERVEE PORTEE A 20 OCTETS      CR-6588
001100******************************************************************        
001200 01  AR-ANALYSIS-RESULT.                                                  
001300*        IDENTIFIANT DE LA SECTION, REPRIS DE L'ENTREE                    
001400     05  AR-SECTION-ID               PIC X(10).                           
001500*        NOM DU STADE DE CALCUL (EX: BEFORE-CRACK)                        
001600     05  AR-STAGE-NAME               PIC X(12).                           
001700*        PROFONDEUR DE L'AXE NEUTRE, EN MM                                
001800     05  AR-NEUTRAL-AXIS-KD          PIC S9(5)V9(3).                      
001900*        DEFORMATION ET CONTRAINTE DU BETON EN FIBRE EXTREME              
002000     05  AR-STRAIN-CONCRETE          PIC S9(1)V9(6).                      
002100     05  AR-STRESS-CONCRETE          PIC S9(3)V9(3).                      
002200*        FACTEURS DE FORME DU BLOC DE COMPRESSION                         
002300     05  AR-DUCTILITY-FACTOR         PIC S9(2)V9(4).                      
002400     05  AR-K2-FACTOR                PIC S9(1)V9(4).                      
002500     05  AR-LO-FACTOR                PIC S9(1)V9(4).                      
002600*        AIRE DE BETON AU-DESSUS DE L'AXE NEUTRE, EN MM2                  
002700     05  AR-COMPRESSION-AREA         PIC S9(6)V9(2).                      
002800*        CODE RETOUR : 0 = OK, 8 = ENTREE MANQUANTE OU INVALIDE           
002900     05  AR-RETURN-CODE              PIC 9(01).                           
003000         88  AR-RC-OK                    VALUE 0.                         
003100         88  AR-RC-ENTREE-INVALIDE       VALUE 8.                         
003200*        ZONE RESERVEE - EXTENSIONS FUTURES (VOIR CR-6588)                
003300     05  FILLER                      PIC X(20).                           
