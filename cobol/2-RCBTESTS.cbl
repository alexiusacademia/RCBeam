000100******************************************************************        
000200* PROGRAMME  : 2-RCBTESTS                                                 
000300* OBJET      : BANC D'ESSAI DIAGNOSTIC - JEUX DE DONNEES FIXES            
000400*              POUR LES CHEMINS NON EXERCES PAR 1-RCBEAM (TRACE           
000500*              DISPLAY, PAS DE FICHIER EN ENTREE NI EN SORTIE)            
000600* TECTONICS  : COBC                                                       
000700******************************************************************        
000800* HISTORIQUE DE MAINTENANCE DE CE PROGRAMME                               
000900*  30/06/1994  RBT  CR-5190  CREATION - RONDE CONVERSIONS          CR-5190
001000*  30/06/1994  RBT  CR-5190  AJOUT ESSAI SECTION AVEC RESERVATION  CR-5190
001100*  11/12/1998  MHT  CR-6001  REVUE AN 2000 - AUCUN CHAMP DATE ICI  CR-6001
001200*  05/08/2003  PLR  CR-6588  AJOUT ESSAI ACIER COMPRESSION (2      CR-6588
001300*                            DERIVATIONS) ET SOLVE-FOR-LO (2              
001400*                            BRANCHES) POUR COUVERTURE COMPLETE           
001500*  10/03/2004  DBS  CR-6689  BOUCLES INTERNES RAMENEES EN PERFORM. CR-6689
001600*                            THRU (NORME ATELIER - PLUS DE PERFORM EN     
001700*                            LIGNE, VOIR STANDARD CODIFICATION 77)        
001800*  12/03/2004  DBS  CR-6690  COMPTEURS DE TRAVAIL DU COPY RCBWORK  CR-6690
001900*                            RAMENES AU NIVEAU 77 (NORME ATELIER)         
002000*  22/03/2004  DBS  CR-6692  RETRAIT PREFIXE WS- (NORME ATELIER -  CR-6692
002100*                            DE PREFIXE UNIQUE, CF. STANDARD CODIF. 77)   
002200******************************************************************        
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID. 2-RCBTESTS.                                                  
002500 AUTHOR. R. BERTRAND.                                                     
002600 INSTALLATION. SERVICE CALCUL BETON ARME.                                 
002700 DATE-WRITTEN. 30/06/1994.                                                
002800 DATE-COMPILED.                                                           
002900 SECURITY. USAGE INTERNE - BUREAU ETUDES.                                 
003000******************************************************************        
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500******************************************************************        
003600 DATA DIVISION.                                                           
003700 WORKING-STORAGE SECTION.                                                 
003800                                                                          
003900     COPY RCBWORK.                                                        
004000                                                                          
004100*    JEU D'ESSAI 1 - RONDE DE CONVERSION PSI/MPA ET MM/POUCE              
004200 01  ESSAI-CONVERSIONS.                                                   
004300     05  EC-PSI-DEPART        PIC S9(6)V9(6) VALUE 4000.000000.           
004400     05  EC-MPA-RESULTAT      PIC S9(6)V9(6) VALUE 0.                     
004500     05  EC-PSI-RETOUR        PIC S9(6)V9(6) VALUE 0.                     
004600     05  EC-MM-DEPART         PIC S9(6)V9(6) VALUE 300.000000.            
004700     05  EC-IN-RESULTAT       PIC S9(6)V9(6) VALUE 0.                     
004800     05  EC-MM-RETOUR         PIC S9(6)V9(6) VALUE 0.                     
004900     05  FILLER                  PIC X(06).                               
005000                                                                          
005100*    JEU D'ESSAI 2 - SECTION RECTANGULAIRE 300 X 500 AVEC UNE             
005200*    RESERVATION CARREE 100 X 100 CENTREE (VOILE)                         
005300 01  ESSAI-SECTION-NETTE.                                                 
005400     05  EN-AIRE-NETTE-ATT    PIC S9(7)V9(3) VALUE 140000.000.            
005500     05  EN-LARGEUR-ATT       PIC S9(5)V9(3) VALUE 300.000.               
005600     05  FILLER                  PIC X(06).                               
005700                                                                          
005800*    JEU D'ESSAI 3 - ACIER COMPRESSION, LES 2 DERIVATIONS DE              
005900*    DEFORMATION (REGLE DE GESTION - MUTUELLEMENT EXCLUSIVES)             
006000 01  ESSAI-ACIER-COMPRESSION.                                             
006100     05  EA-FS-MPA            PIC S9(4)V9(3) VALUE 350.000.               
006200     05  EA-DEFORM-STRESS     PIC S9(1)V9(6) VALUE 0.                     
006300     05  EA-KD                PIC S9(5)V9(3) VALUE 120.000.               
006400     05  EA-D-PRIME           PIC S9(5)V9(2) VALUE 50.00.                 
006500     05  EA-EPSC-DIAGRAMME    PIC S9(1)V9(6) VALUE 0.003000.              
006600     05  EA-DEFORM-DIAGRAMME  PIC S9(1)V9(6) VALUE 0.                     
006700     05  FILLER                  PIC X(06).                               
006800                                                                          
006900*    JEU D'ESSAI 4 - SOLVE-FOR-LO, LES 2 BRANCHES (ELASTIQUE ET           
007000*    INELASTIQUE) SUR LA MEME VALEUR DE LAMBDA-O                          
007100 01  ESSAI-SOLVE-FOR-LO.                                                  
007200     05  ES-LAMBDA-O          PIC S9(2)V9(6) VALUE 1.500000.              
007300     05  ES-K2-ELASTIQUE      PIC S9(1)V9(6) VALUE 0.                     
007400     05  ES-LO-ELASTIQUE      PIC S9(1)V9(6) VALUE 0.                     
007500     05  ES-LO-INELASTIQUE    PIC S9(1)V9(6) VALUE 0.                     
007600     05  FILLER                  PIC X(06).                               
007700                                                                          
007800*    ZONES DE TRAVAIL PARTAGEES ENTRE LES 4 JEUX D'ESSAI                  
007900 01  GEOMETRIE-SCRATCH.                                                   
008000     05  SOMME-SHOELACE       PIC S9(9)V9(6) VALUE 0.                     
008100     05  AIRE-COURANTE        PIC S9(7)V9(3) VALUE 0.                     
008200     05  PRODUIT-CROISE       PIC S9(9)V9(6) VALUE 0.                     
008300     05  FILLER                  PIC X(06).                               
008400                                                                          
008500 01  COUPE-A-COTE-Y.                                                      
008600     05  Y-COUPURE            PIC S9(5)V9(3) VALUE 0.                     
008700     05  X-CROISE-1           PIC S9(5)V9(3) VALUE 0.                     
008800     05  X-CROISE-2           PIC S9(5)V9(3) VALUE 0.                     
008900     05  LARGEUR-A-Y          PIC S9(5)V9(3) VALUE 0.                     
009000     05  FILLER                  PIC X(04).                               
009100                                                                          
009200 01  CONVERSION-PARM.                                                     
009300     05  CONV-ENTREE          PIC S9(6)V9(6) VALUE 0.                     
009400     05  CONV-SORTIE          PIC S9(6)V9(6) VALUE 0.                     
009500     05  FILLER                  PIC X(04).                               
009600                                                                          
009700 01  COMMUTATEUR-CROISEMENT-SW.                                           
009800     05  CROISEMENT-TROUVE-SW PIC X(01) VALUE "N".                        
009900         88  CROISEMENT-TROUVE       VALUE "O".                           
010000     05  FILLER                  PIC X(07).                               
010100                                                                          
010200*    VUE COURTE DU COMMUTATEUR DE CROISEMENT (CONTROLE 1 OCTET)           
010300 01  CROISEMENT-SW-OCTET REDEFINES                                        
010400             COMMUTATEUR-CROISEMENT-SW.                                   
010500     05  CROISE-SW-1CAR       PIC X(01).                                  
010600     05  FILLER                  PIC X(07).                               
010700                                                                          
010800******************************************************************        
010900 PROCEDURE DIVISION.                                                      
011000*    PILOTE DU BANC D'ESSAI - CHARGE LA SECTION ET LA RESERVATION         
011100*    COMMUNES PUIS ENCHAINE LES QUATRE JEUX D'ESSAI DIAGNOSTIC            
011200 0000-MAIN-PROCEDURE.                                                     
011300                                                                          
011400     DISPLAY "2-RCBTESTS - DEBUT DU BANC D'ESSAI DIAGNOSTIC"              
011500                                                                          
011600     PERFORM 0100-CHARGER-SECTION-RECTANGLE                               
011700         THRU 0100-EXIT                                                   
011800     PERFORM 0110-CHARGER-RESERVATION-CARREE                              
011900         THRU 0110-EXIT                                                   
012000                                                                          
012100     PERFORM 0200-ESSAI-CONVERSIONS-ALLER-RETOUR                          
012200         THRU 0200-EXIT                                                   
012300     PERFORM 0300-ESSAI-SECTION-NETTE-AVEC-VOILE                          
012400         THRU 0300-EXIT                                                   
012500     PERFORM 0600-ESSAI-ACIER-COMPRESSION-2-VOIES                         
012600         THRU 0600-EXIT                                                   
012700     PERFORM 0800-ESSAI-SOLVE-FOR-LO-2-BRANCHES                           
012800         THRU 0800-EXIT                                                   
012900                                                                          
013000     DISPLAY "2-RCBTESTS - FIN DU BANC D'ESSAI DIAGNOSTIC"                
013100                                                                          
013200     PERFORM 0999-FIN-PGM THRU 0999-EXIT                                  
013300     .                                                                    
013400                                                                          
013500******************************************************************        
013600*    CHARGEMENT DES DONNEES DE LA SECTION RECTANGULAIRE D'ESSAI           
013700*    300 (LARGEUR) X 500 (HAUTEUR), NOEUDS DANS LE SENS HORAIRE           
013800******************************************************************        
013900 0100-CHARGER-SECTION-RECTANGLE.                                          
014000                                                                          
014100     MOVE 4 TO NB-NOEUDS                                                  
014200                                                                          
014300     MOVE 0.000   TO NOEUD-X(1)                                           
014400     MOVE 0.000   TO NOEUD-Y(1)                                           
014500     MOVE 300.000 TO NOEUD-X(2)                                           
014600     MOVE 0.000   TO NOEUD-Y(2)                                           
014700     MOVE 300.000 TO NOEUD-X(3)                                           
014800     MOVE 500.000 TO NOEUD-Y(3)                                           
014900     MOVE 0.000   TO NOEUD-X(4)                                           
015000     MOVE 500.000 TO NOEUD-Y(4)                                           
015100     .                                                                    
015200 0100-EXIT.                                                               
015300     EXIT.                                                                
015400                                                                          
015500 0110-CHARGER-RESERVATION-CARREE.                                         
015600                                                                          
015700*    VOILE CARRE 100 X 100 CENTRE SUR LA LARGEUR, A MI-HAUTEUR            
015800     MOVE 1 TO NB-RESERVATIONS                                            
015900     MOVE 4 TO RESERV-NB-NOEUDS(1)                                        
016000                                                                          
016100     MOVE 100.000 TO RESERV-X(1 1)                                        
016200     MOVE 200.000 TO RESERV-Y(1 1)                                        
016300     MOVE 200.000 TO RESERV-X(1 2)                                        
016400     MOVE 200.000 TO RESERV-Y(1 2)                                        
016500     MOVE 200.000 TO RESERV-X(1 3)                                        
016600     MOVE 300.000 TO RESERV-Y(1 3)                                        
016700     MOVE 100.000 TO RESERV-X(1 4)                                        
016800     MOVE 300.000 TO RESERV-Y(1 4)                                        
016900     .                                                                    
017000 0110-EXIT.                                                               
017100     EXIT.                                                                
017200                                                                          
017300******************************************************************        
017400*    ESSAI 1 - CONVERSIONS.PSITOMPA/MPATOPSI ET MMTOIN/INTOMM             
017500*    RONDE ALLER-RETOUR : LA VALEUR RETOUR DOIT REDONNER LA               
017600*    VALEUR DE DEPART A LA PRECISION DE 3 DECIMALES PRES                  
017700******************************************************************        
017800 0200-ESSAI-CONVERSIONS-ALLER-RETOUR.                                     
017900                                                                          
018000     MOVE EC-PSI-DEPART TO CONV-ENTREE                                    
018100     PERFORM 0700-PSI-TO-MPA THRU 0700-EXIT                               
018200     MOVE CONV-SORTIE TO EC-MPA-RESULTAT                                  
018300                                                                          
018400     MOVE EC-MPA-RESULTAT TO CONV-ENTREE                                  
018500     PERFORM 0710-MPA-TO-PSI THRU 0710-EXIT                               
018600     MOVE CONV-SORTIE TO EC-PSI-RETOUR                                    
018700                                                                          
018800     MOVE EC-MM-DEPART TO CONV-ENTREE                                     
018900     PERFORM 0720-MM-TO-IN THRU 0720-EXIT                                 
019000     MOVE CONV-SORTIE TO EC-IN-RESULTAT                                   
019100                                                                          
019200     MOVE EC-IN-RESULTAT TO CONV-ENTREE                                   
019300     PERFORM 0730-IN-TO-MM THRU 0730-EXIT                                 
019400     MOVE CONV-SORTIE TO EC-MM-RETOUR                                     
019500                                                                          
019600     DISPLAY "ESSAI 1 - CONVERSIONS ALLER-RETOUR"                         
019700     DISPLAY "  PSI DEPART    = " EC-PSI-DEPART                           
019800     DISPLAY "  MPA RESULTAT  = " EC-MPA-RESULTAT                         
019900     DISPLAY "  PSI RETOUR    = " EC-PSI-RETOUR                           
020000     DISPLAY "  MM  DEPART    = " EC-MM-DEPART                            
020100     DISPLAY "  IN  RESULTAT  = " EC-IN-RESULTAT                          
020200     DISPLAY "  MM  RETOUR    = " EC-MM-RETOUR                            
020300     .                                                                    
020400 0200-EXIT.                                                               
020500     EXIT.                                                                
020600                                                                          
020700 0700-PSI-TO-MPA.                                                         
020800                                                                          
020900     COMPUTE CONV-SORTIE ROUNDED =                                        
021000             ((CONV-ENTREE / FACT-2204) * FACT-981)                       
021100             / FACT-254-CARRE                                             
021200     .                                                                    
021300 0700-EXIT.                                                               
021400     EXIT.                                                                
021500                                                                          
021600 0710-MPA-TO-PSI.                                                         
021700                                                                          
021800     COMPUTE CONV-SORTIE ROUNDED =                                        
021900             ((CONV-ENTREE * FACT-2204) / FACT-981)                       
022000             * FACT-254-CARRE                                             
022100     .                                                                    
022200 0710-EXIT.                                                               
022300     EXIT.                                                                
022400                                                                          
022500 0720-MM-TO-IN.                                                           
022600                                                                          
022700     COMPUTE CONV-SORTIE ROUNDED =                                        
022800             CONV-ENTREE / FACT-254                                       
022900     .                                                                    
023000 0720-EXIT.                                                               
023100     EXIT.                                                                
023200                                                                          
023300 0730-IN-TO-MM.                                                           
023400                                                                          
023500     COMPUTE CONV-SORTIE ROUNDED =                                        
023600             CONV-ENTREE * FACT-254                                       
023700     .                                                                    
023800 0730-EXIT.                                                               
023900     EXIT.                                                                
024000                                                                          
024100******************************************************************        
024200*    ESSAI 2 - PROPERTIES.SECTION AVEC UNE VRAIE RESERVATION              
024300*    (BEAM-SECTION-IN NE PORTE AUCUN CHAMP DE RESERVATION - CE            
024400*    CHEMIN N'EST DONC EXERCE QU'ICI)                                     
024500******************************************************************        
024600 0300-ESSAI-SECTION-NETTE-AVEC-VOILE.                                     
024700                                                                          
024800     PERFORM 0400-CALCULATE-AREA THRU 0400-EXIT                           
024900     MOVE AIRE-COURANTE TO EN-AIRE-NETTE-ATT                              
025000                                                                          
025100     MOVE 1 TO RESERV-IX                                                  
025200     PERFORM 0301-BOUCLE-SOUSTRACTION-AIRE                                
025300         THRU 0301-EXIT                                                   
025400         UNTIL RESERV-IX > NB-RESERVATIONS                                
025500                                                                          
025600     MOVE 250.000 TO Y-COUPURE                                            
025700     PERFORM 0440-GET-BASE-AT-Y THRU 0440-EXIT                            
025800     MOVE LARGEUR-A-Y TO EN-LARGEUR-ATT                                   
025900                                                                          
026000     MOVE 1 TO RESERV-IX                                                  
026100     PERFORM 0302-BOUCLE-SOUSTRACTION-LARGEUR                             
026200         THRU 0302-EXIT                                                   
026300         UNTIL RESERV-IX > NB-RESERVATIONS                                
026400                                                                          
026500     DISPLAY "ESSAI 2 - SECTION NETTE AVEC RESERVATION"                   
026600     DISPLAY "  AIRE NETTE (300X500 MOINS 100X100) = "                    
026700              EN-AIRE-NETTE-ATT                                           
026800     DISPLAY "  LARGEUR NETTE A Y=250              = "                    
026900              EN-LARGEUR-ATT                                              
027000     .                                                                    
027100 0300-EXIT.                                                               
027200     EXIT.                                                                
027300                                                                          
027400*    CORPS DE BOUCLE - DEDUIT L'AIRE D'UNE RESERVATION PUIS RECHARGE      
027500*    LA SECTION RECTANGLE DE REFERENCE (ECRASEE PAR L'APPEL A 0310)       
027600 0301-BOUCLE-SOUSTRACTION-AIRE.                                           
027700                                                                          
027800     PERFORM 0310-AIRE-D-UNE-RESERVATION                                  
027900         THRU 0310-EXIT                                                   
028000     SUBTRACT AIRE-COURANTE FROM EN-AIRE-NETTE-ATT                        
028100     SET RESERV-IX UP BY 1                                                
028200     .                                                                    
028300 0301-EXIT.                                                               
028400     EXIT.                                                                
028500                                                                          
028600*    CORPS DE BOUCLE - DEDUIT LA LARGEUR D'UNE RESERVATION A Y=250        
028700 0302-BOUCLE-SOUSTRACTION-LARGEUR.                                        
028800                                                                          
028900     PERFORM 0320-LARGEUR-D-UNE-RESERVATION                               
029000         THRU 0320-EXIT                                                   
029100     SUBTRACT LARGEUR-A-Y FROM EN-LARGEUR-ATT                             
029200     SET RESERV-IX UP BY 1                                                
029300     .                                                                    
029400 0302-EXIT.                                                               
029500     EXIT.                                                                
029600                                                                          
029700*    AIRE D'UNE RESERVATION - REUTILISE LE MOTEUR DE GEOMETRIE EN         
029800*    CHARGEANT SES NOEUDS DANS LA TABLE DE TRAVAIL COURANTE               
029900 0310-AIRE-D-UNE-RESERVATION.                                             
030000                                                                          
030100     MOVE RESERV-NB-NOEUDS(RESERV-IX) TO NB-NOEUDS                        
030200     MOVE 1 TO RESERV-NOEUD-IX                                            
030300                                                                          
030400     PERFORM 0311-BOUCLE-COPIE-RESERVATION                                
030500         THRU 0311-EXIT                                                   
030600         UNTIL RESERV-NOEUD-IX > NB-NOEUDS                                
030700                                                                          
030800     PERFORM 0400-CALCULATE-AREA THRU 0400-EXIT                           
030900                                                                          
031000     PERFORM 0100-CHARGER-SECTION-RECTANGLE THRU 0100-EXIT                
031100     .                                                                    
031200 0310-EXIT.                                                               
031300     EXIT.                                                                
031400                                                                          
031500*    CORPS DE BOUCLE - RECOPIE UN NOEUD DE LA RESERVATION COURANTE        
031600 0311-BOUCLE-COPIE-RESERVATION.                                           
031700                                                                          
031800     MOVE RESERV-X(RESERV-IX RESERV-NOEUD-IX)                             
031900         TO NOEUD-X(RESERV-NOEUD-IX)                                      
032000     MOVE RESERV-Y(RESERV-IX RESERV-NOEUD-IX)                             
032100         TO NOEUD-Y(RESERV-NOEUD-IX)                                      
032200     SET RESERV-NOEUD-IX UP BY 1                                          
032300     .                                                                    
032400 0311-EXIT.                                                               
032500     EXIT.                                                                
032600                                                                          
032700*    LARGEUR D'UNE RESERVATION A Y=250 - MEME PRINCIPE QUE 0310,          
032800*    VIA LE MOTEUR 0440-GET-BASE-AT-Y REPRIS TEL QUEL DE 1-RCBEAM         
032900 0320-LARGEUR-D-UNE-RESERVATION.                                          
033000                                                                          
033100     MOVE RESERV-NB-NOEUDS(RESERV-IX) TO NB-NOEUDS                        
033200     MOVE 1 TO RESERV-NOEUD-IX                                            
033300                                                                          
033400     PERFORM 0321-BOUCLE-COPIE-RESERV-LARGEUR                             
033500         THRU 0321-EXIT                                                   
033600         UNTIL RESERV-NOEUD-IX > NB-NOEUDS                                
033700                                                                          
033800     MOVE 250.000 TO Y-COUPURE                                            
033900     PERFORM 0440-GET-BASE-AT-Y THRU 0440-EXIT                            
034000                                                                          
034100     PERFORM 0100-CHARGER-SECTION-RECTANGLE THRU 0100-EXIT                
034200     .                                                                    
034300 0320-EXIT.                                                               
034400     EXIT.                                                                
034500                                                                          
034600*    CORPS DE BOUCLE - RECOPIE UN NOEUD DE LA RESERVATION COURANTE        
034700 0321-BOUCLE-COPIE-RESERV-LARGEUR.                                        
034800                                                                          
034900     MOVE RESERV-X(RESERV-IX RESERV-NOEUD-IX)                             
035000         TO NOEUD-X(RESERV-NOEUD-IX)                                      
035100     MOVE RESERV-Y(RESERV-IX RESERV-NOEUD-IX)                             
035200         TO NOEUD-Y(RESERV-NOEUD-IX)                                      
035300     SET RESERV-NOEUD-IX UP BY 1                                          
035400     .                                                                    
035500 0321-EXIT.                                                               
035600     EXIT.                                                                
035700                                                                          
035800 0400-CALCULATE-AREA.                                                     
035900                                                                          
036000     MOVE 0 TO SOMME-SHOELACE                                             
036100     MOVE 1 TO I                                                          
036200                                                                          
036300     PERFORM 0401-BOUCLE-SHOELACE-AIRE                                    
036400         THRU 0401-EXIT                                                   
036500         UNTIL I > NB-NOEUDS                                              
036600                                                                          
036700     IF SOMME-SHOELACE < 0                                                
036800         MULTIPLY SOMME-SHOELACE BY -1                                    
036900             GIVING SOMME-SHOELACE                                        
037000     END-IF                                                               
037100                                                                          
037200     COMPUTE AIRE-COURANTE ROUNDED =                                      
037300             SOMME-SHOELACE / 2                                           
037400     .                                                                    
037500 0400-EXIT.                                                               
037600     EXIT.                                                                
037700                                                                          
037800*    CORPS DE BOUCLE - VOIR 1-RCBEAM 0401 (MEME FORMULE DE SHOELACE)      
037900 0401-BOUCLE-SHOELACE-AIRE.                                               
038000                                                                          
038100     MOVE I TO J                                                          
038200     ADD 1 TO J                                                           
038300     IF J > NB-NOEUDS                                                     
038400         MOVE 1 TO J                                                      
038500     END-IF                                                               
038600     COMPUTE PRODUIT-CROISE =                                             
038700             (NOEUD-X(I) * NOEUD-Y(J))                                    
038800           - (NOEUD-X(J) * NOEUD-Y(I))                                    
038900     ADD PRODUIT-CROISE TO SOMME-SHOELACE                                 
039000     ADD 1 TO I                                                           
039100     .                                                                    
039200 0401-EXIT.                                                               
039300     EXIT.                                                                
039400                                                                          
039500*    MOTEUR DE LARGEUR A LA COTE Y - REPRIS SANS MODIFICATION DE          
039600*    1-RCBEAM POUR EXERCER LE CHEMIN AVEC RESERVATION (JEU D'ESSAI 2)     
039700 0440-GET-BASE-AT-Y.                                                      
039800                                                                          
039900     MOVE 0 TO NB-CROISEMENTS                                             
040000     MOVE "N" TO CROISEMENT-TROUVE-SW                                     
040100     MOVE 1 TO I                                                          
040200                                                                          
040300     PERFORM 0442-BOUCLE-CROISEMENTS                                      
040400         THRU 0442-EXIT                                                   
040500         UNTIL I > NB-NOEUDS                                              
040600                                                                          
040700     IF NB-CROISEMENTS NOT = 2                                            
040800         MOVE 0 TO LARGEUR-A-Y                                            
040900     ELSE                                                                 
041000         COMPUTE LARGEUR-A-Y ROUNDED =                                    
041100                 X-CROISE-1 - X-CROISE-2                                  
041200         IF LARGEUR-A-Y < 0                                               
041300             MULTIPLY LARGEUR-A-Y BY -1                                   
041400                 GIVING LARGEUR-A-Y                                       
041500         END-IF                                                           
041600     END-IF                                                               
041700     .                                                                    
041800 0440-EXIT.                                                               
041900     EXIT.                                                                
042000                                                                          
042100*    CORPS DE BOUCLE - VOIR 1-RCBEAM 0442 (MEME RECHERCHE DE              
042200*    CROISEMENTS D'ARETES)                                                
042300 0442-BOUCLE-CROISEMENTS.                                                 
042400                                                                          
042500     MOVE I TO J                                                          
042600     ADD 1 TO J                                                           
042700     IF J > NB-NOEUDS                                                     
042800         MOVE 1 TO J                                                      
042900     END-IF                                                               
043000                                                                          
043100     IF (NOEUD-Y(I) <= Y-COUPURE AND                                      
043200         NOEUD-Y(J) >  Y-COUPURE) OR                                      
043300        (NOEUD-Y(J) <= Y-COUPURE AND                                      
043400         NOEUD-Y(I) >  Y-COUPURE)                                         
043500         PERFORM 0441-INTERPOLER-X-A-Y                                    
043600             THRU 0441-EXIT                                               
043700         ADD 1 TO NB-CROISEMENTS                                          
043800         IF NB-CROISEMENTS = 1                                            
043900             MOVE CONV-SORTIE TO X-CROISE-1                               
044000         ELSE                                                             
044100             MOVE CONV-SORTIE TO X-CROISE-2                               
044200         END-IF                                                           
044300     END-IF                                                               
044400                                                                          
044500     ADD 1 TO I                                                           
044600     .                                                                    
044700 0442-EXIT.                                                               
044800     EXIT.                                                                
044900                                                                          
045000*    INTERPOLATION LINEAIRE - VOIR 1-RCBEAM 0441                          
045100 0441-INTERPOLER-X-A-Y.                                                   
045200                                                                          
045300     COMPUTE CONV-SORTIE ROUNDED =                                        
045400             NOEUD-X(I)                                                   
045500           + ((Y-COUPURE - NOEUD-Y(I))                                    
045600             / (NOEUD-Y(J) - NOEUD-Y(I))                                  
045700             * (NOEUD-X(J) - NOEUD-X(I)))                                 
045800     .                                                                    
045900 0441-EXIT.                                                               
046000     EXIT.                                                                
046100                                                                          
046200******************************************************************        
046300*    ESSAI 3 - PROPERTIES.STEELCOMPRESSION, LES 2 DERIVATIONS             
046400*    DE DEFORMATION (REGLE DE GESTION - MUTUELLEMENT EXCLUSIVES)          
046500******************************************************************        
046600 0600-ESSAI-ACIER-COMPRESSION-2-VOIES.                                    
046700                                                                          
046800*    DERIVATION 1/2 - A PARTIR DE LA CONTRAINTE (FS CONNU)                
046900     COMPUTE EA-DEFORM-STRESS ROUNDED =                                   
047000             EA-FS-MPA / ES-ACIER                                         
047100                                                                          
047200*    DERIVATION 2/2 - A PARTIR DU DIAGRAMME (TRIANGLES                    
047300*    SEMBLABLES, AXE NEUTRE ET PROFONDEUR D'ACIER CONNUS)                 
047400     COMPUTE EA-DEFORM-DIAGRAMME ROUNDED =                                
047500             (EA-EPSC-DIAGRAMME / EA-KD)                                  
047600           * (EA-KD - EA-D-PRIME)                                         
047700                                                                          
047800     DISPLAY "ESSAI 3 - ACIER COMPRESSION - 2 DERIVATIONS"                
047900     DISPLAY "  DEFORM. (FS/ES)          = "                              
048000              EA-DEFORM-STRESS                                            
048100     DISPLAY "  DEFORM. (DIAGRAMME)      = "                              
048200              EA-DEFORM-DIAGRAMME                                         
048300     .                                                                    
048400 0600-EXIT.                                                               
048500     EXIT.                                                                
048600                                                                          
048700******************************************************************        
048800*    ESSAI 4 - SOLVE-FOR-LO, BRANCHE ELASTIQUE ET BRANCHE                 
048900*    INELASTIQUE SUR LA MEME VALEUR DE LAMBDA-O (CR-6588)                 
049000******************************************************************        
049100 0800-ESSAI-SOLVE-FOR-LO-2-BRANCHES.                                      
049200                                                                          
049300     COMPUTE ES-K2-ELASTIQUE ROUNDED =                                    
049400             0.25 * (4 - ES-LAMBDA-O) / (3 - ES-LAMBDA-O)                 
049500                                                                          
049600     COMPUTE ES-LO-ELASTIQUE ROUNDED =                                    
049700             (0.85 / 3) * ES-LAMBDA-O * (3 - ES-LAMBDA-O)                 
049800                                                                          
049900     COMPUTE ES-LO-INELASTIQUE ROUNDED =                                  
050000             0.85 * ((3 * ES-LAMBDA-O) - 1)                               
050100                  / (3 * ES-LAMBDA-O)                                     
050200                                                                          
050300     DISPLAY "ESSAI 4 - SOLVE-FOR-LO - 2 BRANCHES"                        
050400     DISPLAY "  LAMBDA-O                 = " ES-LAMBDA-O                  
050500     DISPLAY "  K2 (ELASTIQUE)            = "                             
050600              ES-K2-ELASTIQUE                                             
050700     DISPLAY "  LO (ELASTIQUE)            = "                             
050800              ES-LO-ELASTIQUE                                             
050900     DISPLAY "  LO (INELASTIQUE)          = "                             
051000              ES-LO-INELASTIQUE                                           
051100     .                                                                    
051200 0800-EXIT.                                                               
051300     EXIT.                                                                
051400                                                                          
051500******************************************************************        
051600*    FIN DE BANC D'ESSAI - AUCUN COMPTEUR A RESTITUER (PAS DE             
051700*    FICHIER EN ENTREE, VOIR 1-RCBEAM POUR LES TOTAUX DE LOT)             
051800 0999-FIN-PGM.                                                            
051900     STOP RUN                                                             
052000     .                                                                    
052100 0999-EXIT.                                                               
052200     EXIT.                                                                
